000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. POST-INVOICES.
000500 AUTHOR. R HALVORSEN.
000600 INSTALLATION. PBS DATA CENTER.
000700 DATE-WRITTEN. 1989-07-05.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH PRODUCTION JOB.
001000*
001100*****************************************************************
001200*  CHANGE LOG
001300*
001400*  1989-07-05 JAS  Initial version.  Reads the invoice header
001500*                  and invoice item decks, prices each invoice,
001600*                  posts the SALE transaction and writes the
001700*                  priced extract for the print shop's billing
001800*                  run.
001900*  1990-04-02 JAS  Added the priced-invoice and priced-item
002000*                  output files - billing wanted the line
002100*                  totals on tape, not just the invoice total.
002200*  1991-06-10 JAS  Added the ledger transaction file.  Posting
002300*                  used to just flag paid invoices; finance now
002400*                  wants a SALE/PAYMENT record per invoice for
002500*                  the general ledger feed.
002600*  1993-09-08 DMK  Added the reject file.  Bad headers used to
002700*                  just DISPLAY and drop; now a reject record is
002800*                  written so data entry can see what bounced.
002900*  1994-05-17 DMK  Split the register print into its own step,
003000*                  PRINT-REGISTER, reading the new control
003100*                  totals work file written here.  Operators can
003200*                  now rerun just the report.
003300*  1996-02-14 DMK  Duplicate reference check added - the print
003400*                  shop re-ran a deck twice and we posted every
003500*                  invoice on it twice.  Run now keeps an
003600*                  in-memory table of references already seen.
003700*  1997-11-21 RH   CR-2290 email address now lower-cased on the
003800*                  priced extract; billing's mail merge was
003900*                  case sensitive and bouncing mixed-case mail.
004000*  1998-08-03 RH   Y2K IMPACT REVIEW - this program carries no
004100*                  2-digit year fields; RT-RUN-CCYY in the
004200*                  control totals record is already 4 digits.
004300*                  No change required.  Logged for the Y2K
004400*                  sign-off binder per memo DP-98-114.
004500*  1999-01-11 RH   Confirmed clean on the 1999-to-2000 rollover
004600*                  test deck.  No further Y2K action.
004700*  2003-05-30 TO   REQ-5108 posting run taken off the DB2
004800*                  customer/invoice tables; headers and items
004900*                  now come from flat extract files out of the
005000*                  new web order-entry system.
005100*  2006-09-14 TO   REQ-4471 widened CUSTOMER-EMAIL to 30 bytes
005200*                  to match the web screen; see COPYLIB-INVHDR.
005300*  2011-06-14 PB   CR-6401 700-APPLY-PAYMENT-TRANSITION was
005400*                  loading the requested status (PAID) into the
005500*                  field passed to APPLY-PAYMENT as the invoice's
005600*                  CURRENT state, so the subprogram's already-
005700*                  paid check rejected every payment header in
005800*                  the deck.  The header is always Pending at
005900*                  this point - the IF above already screened
006000*                  for that - so the literal PENDING goes in now,
006100*                  not the requested-status switch field.
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION SECTION.
006600*    UPSI-0/WS-RERUN-SWITCH lets operations flag a rerun on the
006700*    JCL PARM card; this program does not test the switch itself
006800*    today, but the bit is reserved here so a future rerun-skip
006900*    rule has somewhere to hang without a SPECIAL-NAMES change.
007000*    WS-LOWER-ALPHA-CLASS is likewise carried but unused - the
007100*    lower-casing below is done with INSPECT CONVERTING, not a
007200*    CLASS test, and the shop's rule on pulling a compiled-clean
007300*    CLASS condition is the same one APPLY-PAYMENT documents.
007400 SPECIAL-NAMES.
007500     CLASS WS-LOWER-ALPHA-CLASS IS "a" THRU "z"
007600     UPSI-0 IS WS-RERUN-SWITCH.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    The seven logical names below are bound to real DSNs by the
008100*    JCL that invokes this step; none of them is a path the
008200*    program itself knows or cares about.
008300*    INVHDR/INVITM - the web order-entry extracts this run prices.
008400     SELECT INVOICE-HEADER-FILE ASSIGN TO 'INVHDR'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-HDR-FILE-STATUS.
008700
008800     SELECT INVOICE-ITEM-FILE ASSIGN TO 'INVITM'
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-ITM-FILE-STATUS.
009100
009200*    PRCINV/PRCITM - the priced extracts the print shop's billing
009300*    run reads; one record per accepted invoice and per item.
009400     SELECT PRICED-INVOICE-FILE ASSIGN TO 'PRCINV'
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-PRCINV-FILE-STATUS.
009700
009800     SELECT PRICED-ITEM-FILE ASSIGN TO 'PRCITM'
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-PRCITM-FILE-STATUS.
010100
010200*    TRANS - the SALE/PAYMENT feed finance reads into the general
010300*    ledger; added 1991-06-10, see the CHANGE LOG above.
010400     SELECT TRANSACTION-FILE ASSIGN TO 'TRANS'
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-TRANS-FILE-STATUS.
010700
010800*    REJECT - one record per invoice that failed validation, read
010900*    by data entry the next morning; added 1993-09-08.
011000     SELECT REJECT-FILE ASSIGN TO 'REJECT'
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-REJECT-FILE-STATUS.
011300
011400*    REGTOT - the control-totals work record PRINT-REGISTER reads
011500*    in the next step; added 1994-05-17 when the report was split
011600*    out of this program.
011700     SELECT WORK-TOTALS-FILE ASSIGN TO 'REGTOT'
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS WS-REGTOT-FILE-STATUS.
012000
012100*****************************************************************
012200 DATA DIVISION.
012300*-----------------------------------------------------------------
012400 FILE SECTION.
012500*    One header record, one reference number's worth of item
012600*    records keyed only by matching reference number - no control
012700*    field on the item deck ties it to the header except that.
012800 FD  INVOICE-HEADER-FILE.
012900     COPY COPYLIB-INVHDR.
013000
013100 FD  INVOICE-ITEM-FILE.
013200     COPY COPYLIB-INVITM.
013300
013400*    Written only for an invoice this run accepts; a rejected
013500*    invoice's items are never priced and never reach this file.
013600 FD  PRICED-INVOICE-FILE.
013700     COPY COPYLIB-PRCINV.
013800
013900 FD  PRICED-ITEM-FILE.
014000     COPY COPYLIB-PRCITM.
014100
014200*    One SALE record per posted invoice, plus one PAYMENT record
014300*    for any invoice that also transitions to Paid in this run.
014400 FD  TRANSACTION-FILE.
014500     COPY COPYLIB-TRANS.
014600
014700 FD  REJECT-FILE.
014800     COPY COPYLIB-REJECT.
014900
015000*    Eleven running counters, accumulated in WS and written once
015100*    at end of run; see 950-WRITE-CONTROL-TOTALS.
015200 FD  WORK-TOTALS-FILE.
015300     COPY COPYLIB-REGTOT.
015400
015500*****************************************************************
015600 WORKING-STORAGE SECTION.
015700*-----------------------------------------------------------------
015800*    Standalone scratch counter - kept outside WS-COUNTERS on
015900*    purpose, a leftover habit from when this shop tallied the
016000*    occasional oddball count on its own 77-level instead of
016100*    bloating a group record nobody else needed to see.
016200 77  WS-DUP-REJECT-COUNT            PIC S9(5) COMP VALUE ZERO.
016300*    File status and end-of-file switches.  Only the two input
016400*    files get an 88-level OK test - the five output files are
016500*    opened OUTPUT and a bad open on any of them is caught by the
016600*    combined test in 100-INITIALIZE-RUN, not field by field.
016700 01  WS-FILE-STATUS-FIELDS.
016800     05  WS-HDR-FILE-STATUS         PIC XX.
016900         88  WS-HDR-FILE-OK             VALUE '00'.
017000     05  WS-ITM-FILE-STATUS         PIC XX.
017100         88  WS-ITM-FILE-OK             VALUE '00'.
017200     05  WS-PRCINV-FILE-STATUS      PIC XX.
017300     05  WS-PRCITM-FILE-STATUS      PIC XX.
017400     05  WS-TRANS-FILE-STATUS       PIC XX.
017500     05  WS-REJECT-FILE-STATUS      PIC XX.
017600     05  WS-REGTOT-FILE-STATUS      PIC XX.
017700     05  FILLER                 PIC X(02).
017800
017900*    Six switches, each with its 88 tested instead of comparing
018000*    the raw Y/N byte - the first two are true end-of-file flags,
018100*    the rest are per-invoice outcome switches reset at the top
018200*    of 200-PROCESS-ONE-HEADER every time around the loop.
018300 01  WS-SWITCHES.
018400     05  WS-HEADER-EOF-SW           PIC X VALUE 'N'.
018500         88  WS-HEADER-EOF              VALUE 'Y'.
018600     05  WS-ITEM-EOF-SW             PIC X VALUE 'N'.
018700         88  WS-ITEM-EOF                 VALUE 'Y'.
018800     05  WS-HEADER-VALID-SW         PIC X VALUE 'Y'.
018900         88  WS-HEADER-VALID             VALUE 'Y'.
019000     05  WS-ITEMS-VALID-SW          PIC X VALUE 'Y'.
019100         88  WS-ITEMS-VALID               VALUE 'Y'.
019200     05  WS-INVOICE-ACCEPTED-SW     PIC X VALUE 'N'.
019300         88  WS-INVOICE-ACCEPTED         VALUE 'Y'.
019400     05  WS-PAYMENT-APPLIED-SW      PIC X VALUE 'N'.
019500         88  WS-PAYMENT-APPLIED           VALUE 'Y'.
019600     05  FILLER                 PIC X(01).
019700
019800*    Holds the status actually written to the priced invoice -
019900*    starts Pending every header and is only overwritten when
020000*    700-APPLY-PAYMENT-TRANSITION comes back with the payment
020100*    allowed; see the banner comment on that paragraph below.
020200 01  WS-FINAL-STATUS                PIC X(8) VALUE 'PENDING'.
020300
020400*    Counters and subscripts - house rule: all COMP.  WS-REF-IDX
020500*    is a holdover from the 1996-02-14 duplicate-check revision -
020600*    an early draft walked the table with a plain subscript
020700*    before it was recoded with the INDEXED BY/SEARCH pair kept
020800*    on WS-SEEN-REF-TABLE below; same pull-it-on-a-change-request
020900*    rule as the unused CLASS conditions, so it stays declared.
021000 01  WS-COUNTERS.
021100     05  WS-ITEM-IDX                PIC S9(5) COMP.
021200     05  WS-REF-IDX                 PIC S9(5) COMP.
021300     05  WS-SEEN-REF-COUNT          PIC S9(5) COMP VALUE ZERO.
021400     05  WS-ITEM-COUNT              PIC S9(5) COMP VALUE ZERO.
021500     05  FILLER             PIC X(01).
021600
021700*    In-memory table of reference numbers already posted this
021800*    run - the duplicate check scans this instead of a keyed
021900*    file, since the batch carries no indexed master.
022000 01  WS-SEEN-REF-TABLE.
022100     05  WS-SEEN-REF-ENTRY
022200             OCCURS 1 TO 9999 TIMES DEPENDING ON
022300                 WS-SEEN-REF-COUNT
022400             INDEXED BY WS-SEEN-IDX
022500             PIC X(20).
022600
022700*    Buffered items for the invoice currently being posted -
022800*    held here until the whole invoice is known good, since a
022900*    single bad item condemns every item on the invoice.
023000 01  WS-CURRENT-ITEM-TABLE.
023100     05  WS-CURRENT-ITEM
023200             OCCURS 1 TO 500 TIMES DEPENDING ON
023300                 WS-ITEM-COUNT
023400             INDEXED BY WS-CURR-IDX.
023500         10  WS-CI-DESCRIPTION      PIC X(30).
023600         10  WS-CI-QUANTITY         PIC 9(5).
023700         10  WS-CI-UNIT-PRICE       PIC 9(8)V99.
023800*        WS-CI-LINE-TOTAL is ZERO until 510-PRICE-ONE-ITEM
023900*        computes it - the table holds description, quantity
024000*        and price straight off the item record from the moment
024100*        410 buffers it, but the line total waits for pricing.
024200         10  WS-CI-LINE-TOTAL       PIC 9(8)V99.
024300
024400 01  WS-CURRENT-HEADER.
024500*    Widths carried straight over from COPYLIB-INVHDR; no field
024600*    here is narrower than its IH- counterpart since the WS copy
024700*    has to hold whatever the header record can legally contain.
024800     05  WS-CH-REFERENCE-NUMBER     PIC X(20).
024900     05  WS-CH-CUSTOMER-NAME        PIC X(30).
025000     05  WS-CH-CUSTOMER-EMAIL       PIC X(30).
025100     05  WS-CH-CUSTOMER-PHONE       PIC X(15).
025200     05  WS-CH-CUSTOMER-ADDRESS     PIC X(40).
025300*    WS-CH-REQUESTED-STATUS is what the caller ASKED for (Pending
025400*    or Paid); WS-FINAL-STATUS, set elsewhere, is what the
025500*    invoice actually GOT after 700 ran - the two are never the
025600*    same field on purpose.
025700     05  WS-CH-REQUESTED-STATUS     PIC X(8).
025800     05  WS-CH-CREATED-BY           PIC X(10).
025900*    WS-CURRENT-HEADER carries the header fields for exactly one
026000*    invoice at a time - the one between 110-READ-HEADER-RECORD
026100*    and the PERFORM 110-READ-HEADER-RECORD at the bottom of
026200*    200-PROCESS-ONE-HEADER.  Nothing here survives past that.
026300
026400*    First-byte view of the requested-status field, lined up by
026500*    FILLER over the fields ahead of it - the same quick check
026600*    habit APPLY-PAYMENT keeps on its own copy of the status, from
026700*    back when a status was one byte and nobody repunched it when
026800*    the field widened to 8.
026900 01  WS-CURRENT-HEADER-R REDEFINES WS-CURRENT-HEADER.
027000     05  FILLER                     PIC X(135).
027100     05  WS-CH-STATUS-FIRST-BYTE    PIC X(1).
027200     05  FILLER                     PIC X(17).
027300
027400*    Invoice total accumulates one digit wider than the money
027500*    PICTUREs carry, per house rule, so summing items can never
027600*    overflow before the ROUNDED move back down.
027700 01  WS-INVOICE-TOTAL               PIC 9(9)V99 VALUE ZERO.
027800
027900*    Set the moment a validation check fails and left alone after
028000*    that - the shop's rule is the FIRST failure wins the reject
028100*    listing, not the last, so every check below guards its MOVE
028200*    with "IF WS-REJECT-REASON = SPACE" before overwriting it.
028300 01  WS-REJECT-REASON                PIC X(60) VALUE SPACE.
028400
028500*    Payment sub-flow linkage fields - shared with APPLY-PAYMENT.
028600*    LK-CURRENT-STATUS is set to the literal PENDING immediately
028700*    before the CALL, not copied from WS-CH-REQUESTED-STATUS -
028800*    see the CR-6401 change-log entry and the banner on
028900*    700-APPLY-PAYMENT-TRANSITION for why that distinction
029000*    matters.
029100 01  WS-PAYMENT-LINKAGE.
029200     05  LK-CURRENT-STATUS          PIC X(8).
029300     05  LK-ITEM-COUNT              PIC S9(5) COMP.
029400     05  LK-NEW-STATUS              PIC X(8).
029500     05  LK-PAYMENT-ALLOWED-SW      PIC X.
029600         88  LK-PAYMENT-ALLOWED         VALUE 'Y'.
029700     05  LK-PAYMENT-ERROR-MESSAGE   PIC X(60).
029800     05  FILLER             PIC X(01).
029900
030000*    Control totals - mirrors COPYLIB-REGTOT, kept in WS until
030100*    end of run and then written once to WORK-TOTALS-FILE.
030200 01  WS-CONTROL-TOTALS.
030300*    Read/posted/rejected/items accumulate one ADD 1 at a time
030400*    as each invoice is processed; see 110, 520, 900 and 410.
030500     05  WS-CT-INVOICES-READ        PIC 9(5) VALUE ZERO.
030600     05  WS-CT-INVOICES-POSTED      PIC 9(5) VALUE ZERO.
030700     05  WS-CT-INVOICES-REJECTED    PIC 9(5) VALUE ZERO.
030800     05  WS-CT-ITEMS-READ           PIC 9(5) VALUE ZERO.
030900*    Pending count/amount are NOT accumulated directly anywhere -
031000*    950-WRITE-CONTROL-TOTALS derives them as posted-minus-paid
031100*    right before the record is written.
031200     05  WS-CT-PENDING-COUNT        PIC 9(5) VALUE ZERO.
031300     05  WS-CT-PENDING-AMOUNT       PIC 9(9)V99 VALUE ZERO.
031400     05  WS-CT-TRANSACTIONS         PIC 9(5) VALUE ZERO.
031500*    Sale count/amount climb on every posted invoice in
031600*    600-WRITE-SALE-TRANSACTION; payment count/amount climb only
031700*    on the subset that also transitions to Paid, in 710.
031800     05  WS-CT-SALE-COUNT           PIC 9(5) VALUE ZERO.
031900     05  WS-CT-SALE-AMOUNT          PIC 9(9)V99 VALUE ZERO.
032000     05  WS-CT-PAYMENT-COUNT        PIC 9(5) VALUE ZERO.
032100     05  WS-CT-PAYMENT-AMOUNT       PIC 9(9)V99 VALUE ZERO.
032200
032300*    Raw combined view of the whole totals block, so the SYSOUT
032400*    trace line ahead of the WRITE can dump all eleven counters
032500*    in one DISPLAY without unstringing each field by hand.
032600 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.
032700     05  WS-CT-RAW-LINE             PIC X(68).
032800
032900*    Alternate view of the run date, built from FUNCTION
033000*    CURRENT-DATE for the control-totals record - redefined so
033100*    the numeric year/month/day can be moved out individually.
033200 01  WS-TODAY.
033300     05  WS-TODAY-CCYYMMDD          PIC 9(8).
033400     05  FILLER                     PIC X(14).
033500 01  WS-TODAY-PARTS REDEFINES WS-TODAY.
033600     05  WS-TODAY-CCYY              PIC 9(4).
033700     05  WS-TODAY-MM                PIC 9(2).
033800     05  WS-TODAY-DD                PIC 9(2).
033900     05  FILLER                     PIC X(14).
034000
034100*    Work area for the reject/trace message - shared copybook
034200*    also COPYd into PRINT-REGISTER and APPLY-PAYMENT so the
034300*    SYSOUT trace line on every reject looks the same no matter
034400*    which program in this run wrote it.
034500     COPY Z0900-error-wkstg.
034600
034700*****************************************************************
034800 PROCEDURE DIVISION.
034900*-----------------------------------------------------------------
035000*    Mainline.  One pass: open, post every header to EOF, write
035100*    the control totals, close.  Nothing here decides anything -
035200*    every decision lives in a PERFORMed paragraph below.
035300 000-POST-INVOICES.
035400     MOVE 'POST-INVOICES' TO WC-MSG-SRCFILE
035500     PERFORM 100-INITIALIZE-RUN
035600     PERFORM 200-PROCESS-ONE-HEADER THRU 200-PROCESS-ONE-HEADER-EXIT
035700         UNTIL WS-HEADER-EOF
035800     PERFORM 950-WRITE-CONTROL-TOTALS
035900     PERFORM 990-CLOSE-FILES
036000     STOP RUN.
036100*-----------------------------------------------------------------
036200
036300*    Stamps today's date into WS-TODAY for the control-totals
036400*    record, opens every file this step touches, and primes the
036500*    read-ahead pair (one header, one item) that the UNTIL test
036600*    in 000-POST-INVOICES runs against.  A bad open on either
036700*    input file forces immediate EOF rather than an abend, so
036800*    operations gets a readable message instead of a dump.
036900 100-INITIALIZE-RUN.
037000     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-CCYYMMDD
037100     OPEN INPUT  INVOICE-HEADER-FILE
037200                 INVOICE-ITEM-FILE
037300     OPEN OUTPUT PRICED-INVOICE-FILE
037400                 PRICED-ITEM-FILE
037500                 TRANSACTION-FILE
037600                 REJECT-FILE
037700                 WORK-TOTALS-FILE
037800     IF NOT WS-HDR-FILE-OK OR NOT WS-ITM-FILE-OK
037900         DISPLAY 'POST-INVOICES - INPUT FILE OPEN FAILED'
038000         SET WS-HEADER-EOF TO TRUE
038100     ELSE
038200         PERFORM 110-READ-HEADER-RECORD
038300         PERFORM 120-READ-ITEM-RECORD
038400     END-IF.
038500*-----------------------------------------------------------------
038600
038700*    Read-ahead paragraph - the header buffered here is the one
038800*    200-PROCESS-ONE-HEADER works on next time around the loop.
038900 110-READ-HEADER-RECORD.
039000     READ INVOICE-HEADER-FILE
039100         AT END
039200             SET WS-HEADER-EOF TO TRUE
039300         NOT AT END
039400             MOVE IH-REFERENCE-NUMBER TO WS-CH-REFERENCE-NUMBER
039500             MOVE IH-CUSTOMER-NAME    TO WS-CH-CUSTOMER-NAME
039600             MOVE IH-CUSTOMER-EMAIL   TO WS-CH-CUSTOMER-EMAIL
039700             MOVE IH-CUSTOMER-PHONE   TO WS-CH-CUSTOMER-PHONE
039800             MOVE IH-CUSTOMER-ADDRESS TO WS-CH-CUSTOMER-ADDRESS
039900             MOVE IH-STATUS           TO WS-CH-REQUESTED-STATUS
040000             MOVE IH-CREATED-BY       TO WS-CH-CREATED-BY
040100             ADD 1 TO WS-CT-INVOICES-READ
040200     END-READ.
040300*-----------------------------------------------------------------
040400*    Read-ahead paragraph for the item deck - same pattern as
040500*    110-READ-HEADER-RECORD above, kept as two separate paragraphs
040600*    since header and item EOF can and do land on different READs.
040700
040800 120-READ-ITEM-RECORD.
040900     READ INVOICE-ITEM-FILE
041000         AT END
041100             SET WS-ITEM-EOF TO TRUE
041200     END-READ.
041300*-----------------------------------------------------------------
041400*    One invoice, start to finish: validate the header, collect
041500*    and validate its items, decide accept or reject, post.  The
041600*    order matters - items are only collected after the header
041700*    passes 300-VALIDATE-HEADER-FIELDS because the item-matching
041800*    test in 400-COLLECT-AND-VALIDATE-ITEMS reads
041900*    WS-CH-REFERENCE-NUMBER, which a rejected header still has
042000*    set correctly, so that part runs either way.
042100
042200 200-PROCESS-ONE-HEADER.
042300*    Reset every per-invoice switch and accumulator before the
042400*    new header is even validated - a prior invoice's leftover
042500*    Y or N in one of these switches is how a maintainer chases
042600*    a phantom-accept bug, so they all get set here, not assumed.
042700     MOVE 'Y' TO WS-HEADER-VALID-SW
042800     MOVE 'Y' TO WS-ITEMS-VALID-SW
042900     MOVE 'N' TO WS-INVOICE-ACCEPTED-SW
043000     MOVE 'N' TO WS-PAYMENT-APPLIED-SW
043100     MOVE 'PENDING' TO WS-FINAL-STATUS
043200     MOVE SPACE TO WS-REJECT-REASON
043300     MOVE ZERO TO WS-ITEM-COUNT
043400     MOVE ZERO TO WS-INVOICE-TOTAL
043500
043600     PERFORM 300-VALIDATE-HEADER-FIELDS
043700         THRU 300-VALIDATE-HEADER-FIELDS-EXIT
043800
043900     PERFORM 400-COLLECT-AND-VALIDATE-ITEMS
044000         THRU 400-COLLECT-AND-VALIDATE-ITEMS-EXIT
044100
044200*    A header can fail only on its own fields, only on its
044300*    items, or on neither; WS-ITEM-COUNT = ZERO covers the case
044400*    where every field passed but the item deck was empty or the
044500*    matching group never turned up at all.
044600     IF WS-HEADER-VALID AND WS-ITEMS-VALID
044700                         AND WS-ITEM-COUNT > ZERO
044800         MOVE 'Y' TO WS-INVOICE-ACCEPTED-SW
044900     ELSE
045000         IF WS-ITEM-COUNT = ZERO AND WS-REJECT-REASON = SPACE
045100             MOVE 'Invoice must have at least one item.'
045200                 TO WS-REJECT-REASON
045300         END-IF
045400     END-IF
045500
045600*    Posting order is fixed: price, decide the payment transition
045700*    (status has to be settled before PI-STATUS is written, see
045800*    700's banner), write the priced invoice and its items, then
045900*    the SALE transaction and, if applicable, the PAYMENT one.
046000     IF WS-INVOICE-ACCEPTED
046100         PERFORM 500-PRICE-ITEMS THRU 500-PRICE-ITEMS-EXIT
046200         IF WS-CH-REQUESTED-STATUS = 'PAID'
046300             PERFORM 700-APPLY-PAYMENT-TRANSITION
046400                 THRU 700-APPLY-PAYMENT-TRANSITION-EXIT
046500         END-IF
046600         PERFORM 520-WRITE-PRICED-INVOICE
046700         PERFORM 530-WRITE-PRICED-ITEMS
046800         PERFORM 600-WRITE-SALE-TRANSACTION
046900         IF WS-PAYMENT-APPLIED
047000             PERFORM 710-WRITE-PAYMENT-TRANSACTION
047100         END-IF
047200     ELSE
047300         PERFORM 900-REJECT-INVOICE
047400     END-IF
047500
047600     PERFORM 110-READ-HEADER-RECORD.
047700 200-PROCESS-ONE-HEADER-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000
048100*    Each check GOes straight to the EXIT on first failure - the
048200*    shop's GO TO THRU EOF-flow habit, same as the other field
048300*    checks elsewhere in this shop's posting programs.  A header
048400*    that falls through every IF below is structurally valid;
048500*    whether it also has items is 400's problem, not this one's.
048600 300-VALIDATE-HEADER-FIELDS.
048700*    Reference number first - a blank reference is useless to
048800*    the duplicate-check table below, so this check runs before
048900*    310 is even PERFORMed.
049000     IF WS-CH-REFERENCE-NUMBER = SPACE
049100         MOVE 'N' TO WS-HEADER-VALID-SW
049200         MOVE 'Reference number cannot be empty'
049300             TO WS-REJECT-REASON
049400         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
049500     END-IF
049600
049700*    310 sets its own reject reason and switch on a hit; nothing
049800*    more to add here beyond leaving early.
049900     PERFORM 310-CHECK-DUPLICATE-REFERENCE
050000     IF NOT WS-HEADER-VALID
050100         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
050200     END-IF
050300
050400     IF WS-CH-CUSTOMER-NAME = SPACE
050500         MOVE 'N' TO WS-HEADER-VALID-SW
050600         MOVE 'Customer name is required.' TO WS-REJECT-REASON
050700         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
050800     END-IF
050900
051000     IF WS-CH-CUSTOMER-EMAIL = SPACE
051100         MOVE 'N' TO WS-HEADER-VALID-SW
051200         MOVE 'Customer email is required.' TO WS-REJECT-REASON
051300         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
051400     END-IF
051500*    Lower-cased here per CR-2290, 1997-11-21 - done on the WS
051600*    copy before it is ever moved out to PI-CUSTOMER-EMAIL, so
051700*    every downstream consumer of the priced extract sees the
051800*    same case billing's mail merge expects.
051900     INSPECT WS-CH-CUSTOMER-EMAIL
052000         CONVERTING
052100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
052200         TO "abcdefghijklmnopqrstuvwxyz"
052300
052400*    Quick gate on the REDEFINES'd first byte ahead of the full
052500*    compare below - same old-habit rationale as APPLY-PAYMENT's
052600*    WS-STATUS-FIRST-BYTE check.
052700     IF WS-CH-STATUS-FIRST-BYTE NOT = 'P'
052800         MOVE 'N' TO WS-HEADER-VALID-SW
052900         MOVE 'Status must be PENDING or PAID.'
053000             TO WS-REJECT-REASON
053100         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
053200     END-IF
053300*    The real check - only these two literal values are legal on
053400*    the wire; anything else that happened to start with 'P'
053500*    (there is no such value today, but the quick gate above
053600*    would let it through) is still caught here.
053700     IF WS-CH-REQUESTED-STATUS NOT = 'PENDING' AND
053800        WS-CH-REQUESTED-STATUS NOT = 'PAID'
053900         MOVE 'N' TO WS-HEADER-VALID-SW
054000         MOVE 'Status must be PENDING or PAID.'
054100             TO WS-REJECT-REASON
054200         GO TO 300-VALIDATE-HEADER-FIELDS-EXIT
054300     END-IF.
054400 300-VALIDATE-HEADER-FIELDS-EXIT.
054500     EXIT.
054600*-----------------------------------------------------------------
054700*    SEARCH (not SEARCH ALL) over the in-memory reference table -
054800*    added 1996-02-14 after a re-run deck posted every invoice
054900*    twice.  AT END means this reference is new, so it is added
055000*    to the table; the WHEN means it was already seen this run.
055100
055200 310-CHECK-DUPLICATE-REFERENCE.
055300     SET WS-SEEN-IDX TO 1
055400     SEARCH WS-SEEN-REF-ENTRY
055500         AT END
055600             ADD 1 TO WS-SEEN-REF-COUNT
055700             MOVE WS-CH-REFERENCE-NUMBER
055800                 TO WS-SEEN-REF-ENTRY(WS-SEEN-REF-COUNT)
055900         WHEN WS-SEEN-REF-ENTRY(WS-SEEN-IDX)
056000                 = WS-CH-REFERENCE-NUMBER
056100             MOVE 'N' TO WS-HEADER-VALID-SW
056200             ADD 1 TO WS-DUP-REJECT-COUNT
056300             STRING 'Invoice with reference number '''
056400                 WS-CH-REFERENCE-NUMBER DELIMITED BY SPACE
056500                 ''' already exists.' DELIMITED BY SIZE
056600                 INTO WS-REJECT-REASON
056700     END-SEARCH.
056800*-----------------------------------------------------------------
056900*    Items ride along in the deck grouped under their header, not
057000*    keyed - this loop just reads item records until the
057100*    reference number on the next one changes, which is how it
057200*    knows it has reached the next invoice's items instead of
057300*    this one's.
057400
057500 400-COLLECT-AND-VALIDATE-ITEMS.
057600     PERFORM 410-BUFFER-ONE-ITEM
057700         UNTIL WS-ITEM-EOF
057800         OR IT-REFERENCE-NUMBER NOT = WS-CH-REFERENCE-NUMBER.
057900 400-COLLECT-AND-VALIDATE-ITEMS-EXIT.
058000     EXIT.
058100*-----------------------------------------------------------------
058200*    Buffers one item into WS-CURRENT-ITEM-TABLE and reads the
058300*    next - items are held here rather than priced on the fly
058400*    because a single bad item (quantity or price) condemns the
058500*    whole invoice, and by the time the last item is read the
058600*    first one may already have been judged invalid.
058700
058800 410-BUFFER-ONE-ITEM.
058900*    Note this paragraph never GOes to an EXIT on a bad item the
059000*    way 300 does on a bad header - a bad item still has to be
059100*    buffered and counted so the PERFORM UNTIL in 400 keeps
059200*    stepping through the whole group; only WS-ITEMS-VALID-SW
059300*    remembers that something was wrong.
059400     ADD 1 TO WS-CT-ITEMS-READ
059500     IF IT-QUANTITY < 1
059600         MOVE 'N' TO WS-ITEMS-VALID-SW
059700         IF WS-REJECT-REASON = SPACE
059800             MOVE 'Quantity must be at least 1.'
059900                 TO WS-REJECT-REASON
060000         END-IF
060100     END-IF
060200     IF IT-UNIT-PRICE < ZERO
060300         MOVE 'N' TO WS-ITEMS-VALID-SW
060400         IF WS-REJECT-REASON = SPACE
060500             MOVE 'Unit price cannot be negative.'
060600                 TO WS-REJECT-REASON
060700         END-IF
060800     END-IF
060900*    WS-ITEM-COUNT is bumped even on a bad item - the OCCURS
061000*    DEPENDING ON table has to reflect every item physically
061100*    buffered, valid or not, or the subscript and the table
061200*    population would drift apart.
061300     ADD 1 TO WS-ITEM-COUNT
061400     MOVE IT-DESCRIPTION TO WS-CI-DESCRIPTION(WS-ITEM-COUNT)
061500     MOVE IT-QUANTITY    TO WS-CI-QUANTITY(WS-ITEM-COUNT)
061600     MOVE IT-UNIT-PRICE  TO WS-CI-UNIT-PRICE(WS-ITEM-COUNT)
061700     PERFORM 120-READ-ITEM-RECORD.
061800*-----------------------------------------------------------------
061900*    Prices every buffered item by VARYING over WS-ITEM-IDX -
062000*    only reached once the invoice is known WS-INVOICE-ACCEPTED,
062100*    so nothing here runs against a rejected invoice's items.
062200
062300 500-PRICE-ITEMS.
062400     PERFORM 510-PRICE-ONE-ITEM
062500         VARYING WS-ITEM-IDX FROM 1 BY 1
062600         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
062700 500-PRICE-ITEMS-EXIT.
062800     EXIT.
062900*-----------------------------------------------------------------
063000*    ROUNDED per house rule on money math; WS-INVOICE-TOTAL is
063100*    one digit wider than any single line total so the running
063200*    sum across up to 500 items cannot overflow before the final
063300*    MOVE ROUNDED back onto a PI-TOTAL-AMOUNT-sized field.
063400
063500 510-PRICE-ONE-ITEM.
063600     COMPUTE WS-CI-LINE-TOTAL(WS-ITEM-IDX) ROUNDED =
063700         WS-CI-QUANTITY(WS-ITEM-IDX) *
063800         WS-CI-UNIT-PRICE(WS-ITEM-IDX)
063900     ADD WS-CI-LINE-TOTAL(WS-ITEM-IDX) TO WS-INVOICE-TOTAL.
064000*-----------------------------------------------------------------
064100*    WS-FINAL-STATUS carries either the Pending default or the
064200*    Paid status 700-APPLY-PAYMENT-TRANSITION handed back - this
064300*    paragraph never decides status itself, only writes it out.
064400
064500 520-WRITE-PRICED-INVOICE.
064600     MOVE WS-CH-REFERENCE-NUMBER TO PI-REFERENCE-NUMBER
064700     MOVE WS-CH-CUSTOMER-NAME    TO PI-CUSTOMER-NAME
064800     MOVE WS-CH-CUSTOMER-EMAIL   TO PI-CUSTOMER-EMAIL
064900     MOVE WS-CH-CUSTOMER-PHONE   TO PI-CUSTOMER-PHONE
065000     MOVE WS-CH-CUSTOMER-ADDRESS TO PI-CUSTOMER-ADDRESS
065100     MOVE WS-CH-CREATED-BY       TO PI-CREATED-BY
065200     MOVE WS-INVOICE-TOTAL       TO PI-TOTAL-AMOUNT
065300     MOVE WS-ITEM-COUNT          TO PI-ITEM-COUNT
065400     MOVE WS-FINAL-STATUS        TO PI-STATUS
065500     WRITE PRICED-INVOICE-RECORD
065600     ADD 1 TO WS-CT-INVOICES-POSTED.
065700*-----------------------------------------------------------------
065800*    Same VARYING pattern as 500-PRICE-ITEMS, one priced-item
065900*    record per buffered item.
066000
066100 530-WRITE-PRICED-ITEMS.
066200     PERFORM 540-WRITE-ONE-PRICED-ITEM
066300         VARYING WS-ITEM-IDX FROM 1 BY 1
066400         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
066500*-----------------------------------------------------------------
066600*    PT- fields come straight off the buffered WS-CURRENT-ITEM
066700*    entry; pricing already happened back in 510, this paragraph
066800*    only moves and writes.
066900
067000 540-WRITE-ONE-PRICED-ITEM.
067100     MOVE WS-CH-REFERENCE-NUMBER TO PT-REFERENCE-NUMBER
067200     MOVE WS-CI-DESCRIPTION(WS-ITEM-IDX) TO PT-DESCRIPTION
067300     MOVE WS-CI-QUANTITY(WS-ITEM-IDX)    TO PT-QUANTITY
067400     MOVE WS-CI-UNIT-PRICE(WS-ITEM-IDX)  TO PT-UNIT-PRICE
067500     MOVE WS-CI-LINE-TOTAL(WS-ITEM-IDX)  TO PT-LINE-TOTAL
067600     WRITE PRICED-ITEM-RECORD.
067700*-----------------------------------------------------------------
067800*    Every accepted invoice gets exactly one SALE transaction
067900*    regardless of its final status - the ledger books the sale
068000*    when it happens, then a separate PAYMENT record (710 below)
068100*    books the cash if and when it transitions to Paid.
068200
068300 600-WRITE-SALE-TRANSACTION.
068400     MOVE WS-CH-REFERENCE-NUMBER TO TR-REFERENCE-NUMBER
068500     MOVE 'SALE'                 TO TR-TRANSACTION-TYPE
068600     MOVE WS-INVOICE-TOTAL       TO TR-AMOUNT
068700     MOVE WS-CH-CREATED-BY       TO TR-CREATED-BY
068800     STRING 'Sale transaction for invoice '
068900         WS-CH-REFERENCE-NUMBER DELIMITED BY SPACE
069000         INTO TR-DESCRIPTION
069100     WRITE TRANSACTION-RECORD
069200     ADD 1 TO WS-CT-TRANSACTIONS
069300     ADD 1 TO WS-CT-SALE-COUNT
069400     ADD WS-INVOICE-TOTAL TO WS-CT-SALE-AMOUNT.
069500*-----------------------------------------------------------------
069600
069700*    Decides the posted status before the priced-invoice record
069800*    is written - a line-sequential extract has no REWRITE, so
069900*    the payment transition has to be settled up front, not
070000*    patched onto the record after the fact.
070100 700-APPLY-PAYMENT-TRANSITION.
070200     MOVE 'PENDING'              TO LK-CURRENT-STATUS
070300     MOVE WS-ITEM-COUNT TO LK-ITEM-COUNT
070400     CALL 'APPLY-PAYMENT' USING LK-CURRENT-STATUS
070500                                LK-ITEM-COUNT
070600                                LK-NEW-STATUS
070700                                LK-PAYMENT-ALLOWED-SW
070800                                LK-PAYMENT-ERROR-MESSAGE
070900     IF NOT LK-PAYMENT-ALLOWED
071000         DISPLAY 'POST-INVOICES - PAYMENT NOT APPLIED - '
071100             LK-PAYMENT-ERROR-MESSAGE
071200         GO TO 700-APPLY-PAYMENT-TRANSITION-EXIT
071300     END-IF
071400
071500     MOVE LK-NEW-STATUS TO WS-FINAL-STATUS
071600     MOVE 'Y' TO WS-PAYMENT-APPLIED-SW.
071700 700-APPLY-PAYMENT-TRANSITION-EXIT.
071800     EXIT.
071900*-----------------------------------------------------------------
072000*    Only reached when WS-PAYMENT-APPLIED came back Y out of 700
072100*    above; mirrors 600-WRITE-SALE-TRANSACTION field for field,
072200*    transaction type PAYMENT in place of SALE.
072300
072400 710-WRITE-PAYMENT-TRANSACTION.
072500     MOVE WS-CH-REFERENCE-NUMBER TO TR-REFERENCE-NUMBER
072600     MOVE 'PAYMENT'              TO TR-TRANSACTION-TYPE
072700     MOVE WS-INVOICE-TOTAL       TO TR-AMOUNT
072800     MOVE WS-CH-CREATED-BY       TO TR-CREATED-BY
072900     STRING 'Payment received for invoice '
073000         WS-CH-REFERENCE-NUMBER DELIMITED BY SPACE
073100         INTO TR-DESCRIPTION
073200     WRITE TRANSACTION-RECORD
073300     ADD 1 TO WS-CT-TRANSACTIONS
073400     ADD 1 TO WS-CT-PAYMENT-COUNT
073500     ADD WS-INVOICE-TOTAL TO WS-CT-PAYMENT-AMOUNT.
073600*-----------------------------------------------------------------
073700*    First-failure reason only - this shop never tries to list
073800*    every field that failed, just the one that tripped first;
073900*    see the WS-REJECT-REASON comment in WORKING-STORAGE.  The
074000*    WC-/WR- fields come from the shared error work area COPYd
074100*    at the end of WORKING-STORAGE.
074200
074300 900-REJECT-INVOICE.
074400     MOVE WS-CH-REFERENCE-NUMBER TO RJ-REFERENCE-NUMBER
074500     MOVE WS-REJECT-REASON       TO RJ-ERROR-MESSAGE
074600     WRITE REJECT-RECORD
074700     MOVE WS-REJECT-REASON TO WC-MSG-REASON
074800     MOVE '900-REJECT-INVOICE' TO WC-MSG-PARA
074900     DISPLAY WR-PROGRAM-ERROR-MESSAGE
075000     ADD 1 TO WS-CT-INVOICES-REJECTED.
075100*-----------------------------------------------------------------
075200*    Assembles COPYLIB-REGTOT from the WS-CONTROL-TOTALS
075300*    accumulators kept all through the run and writes the single
075400*    record PRINT-REGISTER reads next step; the pending figures
075500*    are derived here rather than accumulated directly since
075600*    posted-minus-paid is simpler than tracking a third running
075700*    total through every paragraph above.
075800
075900 950-WRITE-CONTROL-TOTALS.
076000*    Four straight carry-overs from the accumulators kept all
076100*    through the run.
076200     MOVE WS-CT-INVOICES-READ      TO RT-INVOICES-READ
076300     MOVE WS-CT-INVOICES-POSTED    TO RT-INVOICES-POSTED
076400     MOVE WS-CT-INVOICES-REJECTED  TO RT-INVOICES-REJECTED
076500     MOVE WS-CT-ITEMS-READ         TO RT-ITEMS-READ
076600*    Derived, not accumulated - see the WS-CONTROL-TOTALS
076700*    comment in WORKING-STORAGE on why pending has no running
076800*    total of its own.
076900     COMPUTE WS-CT-PENDING-COUNT =
077000         WS-CT-INVOICES-POSTED - WS-CT-PAYMENT-COUNT
077100     COMPUTE WS-CT-PENDING-AMOUNT =
077200         WS-CT-SALE-AMOUNT - WS-CT-PAYMENT-AMOUNT
077300     MOVE WS-CT-PENDING-COUNT       TO RT-PENDING-COUNT
077400     MOVE WS-CT-PENDING-AMOUNT      TO RT-PENDING-AMOUNT
077500     MOVE WS-CT-PAYMENT-COUNT       TO RT-PAID-COUNT
077600     MOVE WS-CT-PAYMENT-AMOUNT      TO RT-PAID-AMOUNT
077700     MOVE WS-CT-TRANSACTIONS        TO RT-TRANSACTIONS-WRITTEN
077800     MOVE WS-CT-SALE-COUNT          TO RT-SALE-COUNT
077900     MOVE WS-CT-SALE-AMOUNT         TO RT-SALE-AMOUNT
078000     MOVE WS-CT-PAYMENT-COUNT       TO RT-PAYMENT-COUNT
078100     MOVE WS-CT-PAYMENT-AMOUNT      TO RT-PAYMENT-AMOUNT
078200*    RT-TOTAL-POSTED-AMOUNT is the sale figure, not sale-plus-
078300*    payment - a payment is cash collected against an invoice
078400*    already counted in the sale total, not new revenue.
078500     MOVE WS-CT-SALE-AMOUNT         TO RT-TOTAL-POSTED-AMOUNT
078600     MOVE WS-TODAY-CCYY              TO RT-RUN-CCYY
078700     MOVE WS-TODAY-MM                TO RT-RUN-MM
078800     MOVE WS-TODAY-DD                TO RT-RUN-DD
078900*    SYSOUT trace of the raw totals block ahead of the WRITE -
079000*    same one-line-dump habit as the WS-CONTROL-TOTALS-R
079100*    REDEFINES comment explains.
079200     DISPLAY 'POST-INVOICES CONTROL TOTALS - ' WS-CT-RAW-LINE
079300     WRITE CONTROL-TOTALS-RECORD.
079400*-----------------------------------------------------------------
079500*    CLOSE on all seven files; no FILE STATUS test follows since
079600*    a close failure this late in the run has nothing left to
079700*    abend cleanly in front of - the same judgment call
079800*    PRINT-REGISTER's 990-CLOSE-FILES documents.
079900
080000 990-CLOSE-FILES.
080100     CLOSE INVOICE-HEADER-FILE
080200           INVOICE-ITEM-FILE
080300           PRICED-INVOICE-FILE
080400           PRICED-ITEM-FILE
080500           TRANSACTION-FILE
080600           REJECT-FILE
080700           WORK-TOTALS-FILE.
