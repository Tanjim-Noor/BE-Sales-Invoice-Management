000100*****************************************************************
000200*   COPYLIB-INVHDR.CPY
000300*
000400*   Record layout for the invoice-header input file read by
000500*   POST-INVOICES (INVOICE-HEADER-FILE).  One record per invoice;
000600*   the header carries the requested status (PENDING/PAID) and
000700*   is priced and re-written by the posting run, never updated
000800*   in place here.
000900*
001000*   Authors: P.B., B.K., S.S.
001100*   Initial Version Created: 2014-03-11
001200*
001300*   Change log:
001400*   1989-07-05 PB   Initial cut of the invoice header layout.
001500*   1994-02-18 BK   Added CUSTOMER-PHONE and CUSTOMER-ADDRESS;
001600*                   shop's customer file grew two optional
001700*                   fields this release.
001800*   1999-01-11 SS   Y2K sweep of this library - no date fields
001900*                   in this record, no change required.
002000*   2006-09-14 PB   REQ-4471 widened CUSTOMER-EMAIL to 30 bytes
002100*                   to match the new web order-entry screen.
002200*   2011-03-08 PB   REQ-6233 added the PENDING/PAID condition
002300*                   names on IH-STATUS so POST-INVOICES can test
002400*                   the requested status the same way the rest
002500*                   of the shop tests a switch, and carved out a
002600*                   reserve slot so the next screen field doesn't
002700*                   force another interface renegotiation.
002800*
002900*   NOTE - this is the fixed interchange format agreed with the
003000*   billing sub-system.  A reserve slot is carried at the end for
003100*   the next field billing asks for; do not consume it without
003200*   updating the interface agreement on both ends.
003300*****************************************************************
003400 01  INVOICE-HEADER-RECORD.
003500     03  IH-REFERENCE-NUMBER        PIC X(20).
003600     03  IH-CUSTOMER-NAME           PIC X(30).
003700     03  IH-CUSTOMER-EMAIL          PIC X(30).
003800     03  IH-CUSTOMER-PHONE          PIC X(15).
003900     03  IH-CUSTOMER-ADDRESS        PIC X(40).
004000     03  IH-STATUS                  PIC X(8).
004100         88  IH-STATUS-PENDING          VALUE 'PENDING'.
004200         88  IH-STATUS-PAID             VALUE 'PAID'.
004300     03  IH-CREATED-BY              PIC X(10).
004400     03  FILLER                     PIC X(10).
