000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. PRINT-REGISTER.
000500 AUTHOR. D KALLSTROM.
000600 INSTALLATION. PBS DATA CENTER.
000700 DATE-WRITTEN. 1994-05-17.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH PRODUCTION JOB.
001000*
001100*****************************************************************
001200*  CHANGE LOG
001300*
001400*  1994-05-17 DMK  Initial version.  Split out of the posting
001500*                  program so operators could re-run just the
001600*                  register without reposting the whole deck.
001700*                  Reads the control totals POST-INVOICES leaves
001800*                  behind and formats the 132-column summary.
001900*  1996-02-14 DMK  Control totals accumulator widened to 9(5) in
002000*                  POST-INVOICES after the Oslo print run blew
002100*                  past 999 invoices in one batch; this report's
002200*                  ZZZ9 edit field still caps the printed count
002300*                  at 9999 per the agreed register layout.
002400*  1997-11-21 RH   CR-2298 added the pending/paid breakdown lines
002500*                  below the bare invoice counts - finance kept
002600*                  asking the posting clerk for the split by
002700*                  phone.
002800*  1999-02-09 SS   Y2K sweep - run date on the banner line comes
002900*                  from the 4-digit RT-RUN-CCYY already written
003000*                  by POST-INVOICES.  No 2-digit year anywhere
003100*                  in this program.  No change required.
003200*  2003-05-30 TO   REQ-5108 no change - this step never touched
003300*                  the DB2 tables, only the flat control-totals
003400*                  file handed off by POST-INVOICES.
003500*  2011-06-14 PB   CR-6401 no change here - the POST-INVOICES fix
003600*                  logged under this ticket only touched that
003700*                  program's payment-transition call; the control
003800*                  totals record this step reads was never wrong,
003900*                  only the PAID count feeding it was short.
004000*                  Added WS-ZERO-COUNT-LINES below while in the
004100*                  area, same reject-tally habit as the other two
004200*                  programs in this posting run.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700*    C01 IS TOP-OF-FORM ties the carriage-control channel 1 skip
004800*    to the printer's top-of-form punch; kept declared even though
004900*    this report runs one page and never issues a WRITE ... AFTER
005000*    ADVANCING C01 - the shop declares the channel on every print
005100*    step whether or not that step pages, on the theory that the
005200*    day it does grow a page break nobody wants to chase down why
005300*    SPECIAL-NAMES is missing it.
005400*    WS-NUMERIC-EDIT-CLASS backs a sanity CLASS test the original
005500*    1994 cut used on the incoming totals record before the file
005600*    status check below made it redundant; left in rather than
005700*    pulled, same rule as the unused CLASS in APPLY-PAYMENT.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS WS-NUMERIC-EDIT-CLASS IS "0" THRU "9" ",".
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    Logical names REGTOT/REGPRT are bound to real DD/file names
006500*    at JCL submission time; this step never sees a physical path.
006600     SELECT WORK-TOTALS-FILE ASSIGN TO 'REGTOT'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-REGTOT-FILE-STATUS.
006900
007000     SELECT REGISTER-PRINT-FILE ASSIGN TO 'REGPRT'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-PRINT-FILE-STATUS.
007300
007400*****************************************************************
007500 DATA DIVISION.
007600*-----------------------------------------------------------------
007700 FILE SECTION.
007800*    One control-totals record per run, written by POST-INVOICES
007900*    at 990-CLOSE-FILES and read here at OPEN time - this step
008000*    never runs ahead of a posting run, only behind one.
008100 FD  WORK-TOTALS-FILE.
008200     COPY COPYLIB-REGTOT.
008300
008400*    132 columns, the shop's standard print-file width since the
008500*    line printers this report originally targeted; no FD-level
008600*    RECORD CONTAINS clause because LINE SEQUENTIAL output here
008700*    is trimmed to content length on WRITE regardless.
008800 FD  REGISTER-PRINT-FILE.
008900 01  PRINT-LINE-RECORD.
009000     03  PR-LINE-TEXT               PIC X(132).
009100
009200*****************************************************************
009300 WORKING-STORAGE SECTION.
009400*    Standalone scratch counter, same habit kept in POST-INVOICES
009500*    and APPLY-PAYMENT - a one-off tally doesn't earn a group
009600*    record of its own.  Tracks how many of the Pending/Paid and
009700*    transaction lines printed a zero count, so the binder copy
009800*    can flag a register that came up suspiciously empty.
009900 77  WS-ZERO-COUNT-LINES            PIC S9(5) COMP VALUE ZERO.
010000*-----------------------------------------------------------------
010100*    File status and end-of-file switches.  Two 2-byte status
010200*    codes, one per SELECT above; only the OK condition is named
010300*    since every non-'00' code drives the same OPEN-FAILED path.
010400 01  WS-FILE-STATUS-FIELDS.
010500     05  WS-REGTOT-FILE-STATUS      PIC XX.
010600         88  WS-REGTOT-FILE-OK          VALUE '00'.
010700     05  WS-PRINT-FILE-STATUS       PIC XX.
010800         88  WS-PRINT-FILE-OK           VALUE '00'.
010900*    FILLER pad to round the group out to a 2-byte boundary,
011000*    the shop's usual reserve against the next status field.
011100     05  FILLER                 PIC X(02).
011200
011300*    Single EOF switch - this step reads one record, so there
011400*    is only one end-of-file condition to track, unlike the
011500*    multi-file EOF set in POST-INVOICES.
011600 01  WS-SWITCHES.
011700     05  WS-TOTALS-EOF-SW           PIC X VALUE 'N'.
011800         88  WS-TOTALS-EOF              VALUE 'Y'.
011900     05  FILLER                 PIC X(01).
012000
012100*    Counters - house rule: all COMP
012200 01  WS-COUNTERS.
012300     05  WS-LINE-COUNT              PIC S9(5) COMP VALUE ZERO.
012400     05  FILLER             PIC X(01).
012500
012600*    Run-date alternate view, carried over from the control
012700*    totals record so the banner line can lay out CCYY-MM-DD
012800*    without a second FUNCTION CURRENT-DATE call in this step.
012900 01  WS-RUN-DATE-WORK.
013000     05  WS-RD-CCYY                 PIC 9(4).
013100     05  WS-RD-MM                   PIC 9(2).
013200     05  WS-RD-DD                   PIC 9(2).
013300 01  WS-RUN-DATE-EDIT REDEFINES WS-RUN-DATE-WORK.
013400     05  WS-RDE-CCYY                PIC X(4).
013500     05  WS-RDE-MM                  PIC X(2).
013600     05  WS-RDE-DD                  PIC X(2).
013700
013800*    Edited fields for the count/amount lines - ZZZ9 and
013900*    ZZ,ZZZ,ZZ9.99 editing pictures, moved individually so the
014000*    print line can be built a field at a time like the rest of
014100*    this shop's reports.
014200 01  WS-EDIT-FIELDS.
014300     05  WS-ED-COUNT                PIC ZZZ9.
014400     05  WS-ED-AMOUNT               PIC ZZ,ZZZ,ZZ9.99.
014500     05  FILLER             PIC X(01).
014600*    Alternate numeric view of the edited count field, kept so a
014700*    bad control total shows up as a non-numeric dump in the
014800*    SYSOUT instead of silently printing blanks.
014900 01  WS-ED-COUNT-R REDEFINES WS-ED-COUNT.
015000     05  WS-ED-COUNT-RAW            PIC X(4).
015100
015200*    One working buffer, built fresh by MOVE SPACE before each
015300*    section and moved to PR-LINE-TEXT by 900-WRITE-PRINT-LINE;
015400*    no section holds a print line across a PERFORM boundary.
015500 01  WS-PRINT-LINE                  PIC X(132) VALUE SPACE.
015600*    Left-half/right-half view of the print buffer - a hangover
015700*    from the bank-giro report's two-up layout, kept on the off
015800*    chance this report ever grows a right-hand column.
015900 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
016000     05  WS-PL-LEFT-HALF            PIC X(66).
016100     05  WS-PL-RIGHT-HALF           PIC X(66).
016200
016300*    CCYY-MM-DD text form of the run date, built once by
016400*    210-PRINT-BANNER-LINES and used only there; not carried
016500*    in the control-totals record itself, which keeps the date
016600*    as three separate numeric fields per the shop's usual
016700*    split-date convention.
016800 01  WS-DATE-TEXT                   PIC X(10) VALUE SPACE.
016900
017000*****************************************************************
017100 PROCEDURE DIVISION.
017200*-----------------------------------------------------------------
017300*    Mainline - the whole run is open, print, close.  One input
017400*    record, one pass, no control breaks; the sections below are
017500*    split out by report area, not by any looping requirement.
017600 000-PRINT-REGISTER.
017700     PERFORM 100-INITIALIZE-RUN
017800     PERFORM 200-PRINT-REGISTER-BODY
017900     PERFORM 990-CLOSE-FILES
018000     STOP RUN.
018100*-----------------------------------------------------------------
018200
018300*    Opens both files and reads the one control-totals record
018400*    this run needs.  A missing or unreadable totals record is
018500*    not abended - it is reported and the body section below
018600*    skips straight to close, per the 1994 design: a short run
018700*    here should never hold up the rest of the batch schedule.
018800 100-INITIALIZE-RUN.
018900     OPEN INPUT  WORK-TOTALS-FILE
019000     OPEN OUTPUT REGISTER-PRINT-FILE
019100     IF NOT WS-REGTOT-FILE-OK
019200         DISPLAY 'PRINT-REGISTER - CONTROL TOTALS FILE OPEN FAILED'
019300         SET WS-TOTALS-EOF TO TRUE
019400     ELSE
019500         READ WORK-TOTALS-FILE
019600             AT END
019700                 SET WS-TOTALS-EOF TO TRUE
019800         END-READ
019900     END-IF.
020000*-----------------------------------------------------------------
020100
020200*    Report body - banner, then the four count/amount sections
020300*    in the order finance asked for them on the CR-2298 mockup:
020400*    invoice counts, the Pending/Paid split, the transaction
020500*    breakdown, and the grand total line last.
020600 200-PRINT-REGISTER-BODY.
020700     IF WS-TOTALS-EOF
020800         DISPLAY 'PRINT-REGISTER - NO CONTROL TOTALS RECORD'
020900         GO TO 200-PRINT-REGISTER-BODY-EXIT
021000     END-IF
021100
021200*    Numeric-to-numeric MOVE, not a REDEFINES alias - the control
021300*    totals record's run-date fields keep their own names on the
021400*    wire; this step copies them into its own work area rather
021500*    than COPY-sharing COPYLIB-REGTOT's field names into the
021600*    banner-building logic below.
021700     MOVE RT-RUN-CCYY TO WS-RD-CCYY
021800     MOVE RT-RUN-MM   TO WS-RD-MM
021900     MOVE RT-RUN-DD   TO WS-RD-DD
022000
022100     PERFORM 210-PRINT-BANNER-LINES
022200     PERFORM 220-PRINT-INVOICE-COUNTS
022300     PERFORM 230-PRINT-PENDING-PAID-LINES
022400     PERFORM 240-PRINT-TRANSACTION-LINES
022500     PERFORM 250-PRINT-GRAND-TOTAL-LINE.
022600*    GO TO target for the no-totals-record case above; EXIT is
022700*    the only statement here, the paragraph exists only to give
022800*    the GO TO somewhere to land within this section's range.
022900 200-PRINT-REGISTER-BODY-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200
023300*    Title line and the date, pulled from WS-RD-CCYY/MM/DD via
023400*    the edited REDEFINES so the STRING below moves display
023500*    characters, not the numeric CCYY/MM/DD items themselves.
023600*    Second line is a dashed rule, 72 characters, matching the
023700*    width finance's original mockup used for the banner box.
023800 210-PRINT-BANNER-LINES.
023900     STRING WS-RDE-CCYY '-' WS-RDE-MM '-' WS-RDE-DD
024000         DELIMITED BY SIZE
024100         INTO WS-DATE-TEXT
024200
024300*    Title starts in column 1; the date label lands at column
024400*    58 so it clears the title text on the narrowest register
024500*    layout this report has ever run - a holdover width check
024600*    from the 1994 mockup.
024700     MOVE SPACE TO WS-PRINT-LINE
024800     MOVE 'SALES INVOICE POSTING REGISTER' TO WS-PRINT-LINE(1:31)
024900     STRING 'DATE: ' WS-DATE-TEXT DELIMITED BY SIZE
025000         INTO WS-PRINT-LINE(58:16)
025100     PERFORM 900-WRITE-PRINT-LINE
025200
025300*    Underline rule, not a page eject - this report runs short
025400*    enough that one dashed line under the banner reads as a
025500*    section divider without needing a second physical page.
025600     MOVE SPACE TO WS-PRINT-LINE
025700     MOVE ALL '-' TO WS-PRINT-LINE(1:72)
025800     PERFORM 900-WRITE-PRINT-LINE.
025900*-----------------------------------------------------------------
026000
026100*    Four count-only lines off the control totals record - no
026200*    amounts here, those come later in 230/240.  Labels are
026300*    fixed-column so the numbers line up down the page; this
026400*    shop builds a print line field-by-field rather than with
026500*    one long STRING, same habit as POST-INVOICES's extract.
026600 220-PRINT-INVOICE-COUNTS.
026700     MOVE SPACE TO WS-PRINT-LINE
026800     MOVE RT-INVOICES-READ TO WS-ED-COUNT
026900     STRING 'INVOICES READ:            ' WS-ED-COUNT
027000         DELIMITED BY SIZE INTO WS-PRINT-LINE
027100     PERFORM 900-WRITE-PRINT-LINE
027200
027300*    Posted means it cleared validation in POST-INVOICES and at
027400*    least one output record was written for it, whatever its
027500*    final status came out to be.
027600     MOVE SPACE TO WS-PRINT-LINE
027700     MOVE RT-INVOICES-POSTED TO WS-ED-COUNT
027800     STRING 'INVOICES POSTED:          ' WS-ED-COUNT
027900         DELIMITED BY SIZE INTO WS-PRINT-LINE
028000     PERFORM 900-WRITE-PRINT-LINE
028100
028200*    Rejected count does not break down by reason on this report;
028300*    REJECT-FILE carries the detail for data entry to work from.
028400     MOVE SPACE TO WS-PRINT-LINE
028500     MOVE RT-INVOICES-REJECTED TO WS-ED-COUNT
028600     STRING 'INVOICES REJECTED:        ' WS-ED-COUNT
028700         DELIMITED BY SIZE INTO WS-PRINT-LINE
028800     PERFORM 900-WRITE-PRINT-LINE
028900
029000*    Items read counts every detail line seen, including ones
029100*    attached to a header that later rejected - this line is a
029200*    raw input count, not a posted-items count.
029300     MOVE SPACE TO WS-PRINT-LINE
029400     MOVE RT-ITEMS-READ TO WS-ED-COUNT
029500     STRING 'ITEMS READ:               ' WS-ED-COUNT
029600         DELIMITED BY SIZE INTO WS-PRINT-LINE
029700     PERFORM 900-WRITE-PRINT-LINE.
029800*-----------------------------------------------------------------
029900
030000*    Added CR-2298, 1997-11-21 - the split finance used to get by
030100*    phone off the posting clerk, now printed here instead.  The
030200*    zero-count flag on WS-ZERO-COUNT-LINES is a later addition;
030300*    see WORKING-STORAGE for why it lives on its own 77-level.
030400 230-PRINT-PENDING-PAID-LINES.
030500     MOVE SPACE TO WS-PRINT-LINE
030600     MOVE RT-PENDING-COUNT TO WS-ED-COUNT
030700     MOVE RT-PENDING-AMOUNT TO WS-ED-AMOUNT
030800     STRING '  PENDING INVOICES:       ' WS-ED-COUNT
030900         '   AMOUNT: ' WS-ED-AMOUNT
031000         DELIMITED BY SIZE INTO WS-PRINT-LINE
031100     PERFORM 900-WRITE-PRINT-LINE
031200     IF RT-PENDING-COUNT = ZERO
031300         ADD 1 TO WS-ZERO-COUNT-LINES
031400     END-IF
031500
031600     MOVE SPACE TO WS-PRINT-LINE
031700     MOVE RT-PAID-COUNT TO WS-ED-COUNT
031800     MOVE RT-PAID-AMOUNT TO WS-ED-AMOUNT
031900     STRING '  PAID INVOICES:          ' WS-ED-COUNT
032000         '   AMOUNT: ' WS-ED-AMOUNT
032100         DELIMITED BY SIZE INTO WS-PRINT-LINE
032200     PERFORM 900-WRITE-PRINT-LINE
032300     IF RT-PAID-COUNT = ZERO
032400         ADD 1 TO WS-ZERO-COUNT-LINES
032500     END-IF.
032600*-----------------------------------------------------------------
032700
032800*    SALE and PAYMENT breakdown - mirrors the two transaction
032900*    types POST-INVOICES writes to TRANSACTION-FILE; a run with
033000*    no PAYMENT transactions is normal (nothing transitioned to
033100*    Paid this batch), not an error, so no EOF/reject tie-in here.
033200 240-PRINT-TRANSACTION-LINES.
033300     MOVE SPACE TO WS-PRINT-LINE
033400     MOVE RT-TRANSACTIONS-WRITTEN TO WS-ED-COUNT
033500     STRING 'TRANSACTIONS WRITTEN:     ' WS-ED-COUNT
033600         DELIMITED BY SIZE INTO WS-PRINT-LINE
033700     PERFORM 900-WRITE-PRINT-LINE
033800
033900*    SALE total - one per posted invoice, amount is the invoice
034000*    total POST-INVOICES computed across its priced items.
034100     MOVE SPACE TO WS-PRINT-LINE
034200     MOVE RT-SALE-COUNT TO WS-ED-COUNT
034300     MOVE RT-SALE-AMOUNT TO WS-ED-AMOUNT
034400     STRING '  SALE TRANSACTIONS:      ' WS-ED-COUNT
034500         '   AMOUNT: ' WS-ED-AMOUNT
034600         DELIMITED BY SIZE INTO WS-PRINT-LINE
034700     PERFORM 900-WRITE-PRINT-LINE
034800
034900*    PAYMENT total - one per header that transitioned Pending to
035000*    Paid this run; amount equals the SALE amount for that same
035100*    invoice, so SALE and PAYMENT totals track together over time.
035200     MOVE SPACE TO WS-PRINT-LINE
035300     MOVE RT-PAYMENT-COUNT TO WS-ED-COUNT
035400     MOVE RT-PAYMENT-AMOUNT TO WS-ED-AMOUNT
035500     STRING '  PAYMENT TRANSACTIONS:   ' WS-ED-COUNT
035600         '   AMOUNT: ' WS-ED-AMOUNT
035700         DELIMITED BY SIZE INTO WS-PRINT-LINE
035800     PERFORM 900-WRITE-PRINT-LINE.
035900*-----------------------------------------------------------------
036000
036100*    Last line of the report - the one figure the posting
036200*    supervisor actually reconciles against the bank deposit
036300*    slip each morning, so it always prints last and on its
036400*    own line regardless of how the sections above lay out.
036500 250-PRINT-GRAND-TOTAL-LINE.
036600     MOVE SPACE TO WS-PRINT-LINE
036700     MOVE RT-TOTAL-POSTED-AMOUNT TO WS-ED-AMOUNT
036800     STRING 'TOTAL POSTED AMOUNT:             ' WS-ED-AMOUNT
036900         DELIMITED BY SIZE INTO WS-PRINT-LINE
037000     PERFORM 900-WRITE-PRINT-LINE.
037100*-----------------------------------------------------------------
037200
037300*    Common WRITE paragraph - every print line in this report
037400*    funnels through here so WS-LINE-COUNT stays accurate without
037500*    every section having to remember to bump it itself.
037600 900-WRITE-PRINT-LINE.
037700     MOVE WS-PRINT-LINE TO PR-LINE-TEXT
037800     WRITE PRINT-LINE-RECORD
037900     ADD 1 TO WS-LINE-COUNT.
038000*-----------------------------------------------------------------
038100
038200*    Closes whichever files OPEN succeeded; CLOSE on a file that
038300*    was never opened in this run would abend, but 100-INITIALIZE
038400*    -RUN always opens both before any report logic runs, so that
038500*    case cannot occur here.
038600 990-CLOSE-FILES.
038700     CLOSE WORK-TOTALS-FILE
038800           REGISTER-PRINT-FILE.
038900*-----------------------------------------------------------------
