000100*****************************************************************
000200*   COPYLIB-PRCITM.CPY
000300*
000400*   Record layout for the priced-item output file written by
000500*   POST-INVOICES (PRICED-ITEM-FILE).  Carries the item fields
000600*   from COPYLIB-INVITM.CPY plus the computed line total.
000700*
000800*   Authors: P.B., B.K., S.S.
000900*   Initial Version Created: 2014-03-11
001000*
001100*   Change log:
001200*   1990-04-02 PB   Initial cut.
001300*   1992-11-30 BK   Quantity widened along with the item input
001400*                   layout - keep these two in step.
001500*   2011-03-08 PB   REQ-6233 reserve slot added, matching the
001600*                   sweep across COPYLIB-INVITM and the header/
001700*                   priced-invoice libraries.
001800*
001900*   NOTE - fixed interchange format; see COPYLIB-INVHDR.CPY for
002000*   the convention and the reserve-slot rule.
002100*****************************************************************
002200 01  PRICED-ITEM-RECORD.
002300     03  PT-REFERENCE-NUMBER        PIC X(20).
002400     03  PT-DESCRIPTION             PIC X(30).
002500     03  PT-QUANTITY                PIC 9(5).
002600     03  PT-UNIT-PRICE              PIC 9(8)V99.
002700     03  PT-LINE-TOTAL              PIC 9(8)V99.
002800     03  FILLER                     PIC X(10).
