000100*****************************************************************
000200*   COPYLIB-INVITM.CPY
000300*
000400*   Record layout for the invoice-item input file read by
000500*   POST-INVOICES (INVOICE-ITEM-FILE).  Items are grouped under
000600*   their owning invoice by IT-REFERENCE-NUMBER, in file order;
000700*   this library carries no FD of its own, just the 01 that the
000800*   posting run COPYs into its FILE SECTION.
000900*
001000*   Authors: P.B., B.K., S.S.
001100*   Initial Version Created: 2014-03-11
001200*
001300*   Change log:
001400*   1989-07-05 PB   Initial cut, quantity carried PIC 9(3).
001500*   1992-11-30 BK   Catalog growth forced quantity to 9(5) -
001600*                   big print runs were truncating on order.
001700*   1999-01-11 SS   Y2K sweep - no date fields, no change.
001800*   2011-03-08 PB   REQ-6233 carved out a reserve slot at the
001900*                   end of this record - same interface sweep
002000*                   that touched COPYLIB-INVHDR and COPYLIB-
002100*                   PRCINV, so all three line up again.
002200*
002300*   NOTE - fixed interchange format; see COPYLIB-INVHDR.CPY for
002400*   the convention and the reserve-slot rule.
002500*****************************************************************
002600 01  INVOICE-ITEM-RECORD.
002700     03  IT-REFERENCE-NUMBER        PIC X(20).
002800     03  IT-DESCRIPTION             PIC X(30).
002900     03  IT-QUANTITY                PIC 9(5).
003000     03  IT-UNIT-PRICE              PIC 9(8)V99.
003100     03  FILLER                     PIC X(10).
