000100*****************************************************************
000200*   COPYLIB-REJECT.CPY
000300*
000400*   Record layout for the reject output file written by
000500*   POST-INVOICES (REJECT-FILE).  One record per rejected
000600*   invoice, carrying the reference number (if one was
000700*   present on the header) and the first validation failure
000800*   that condemned the record.
000900*
001000*   Authors: P.B., B.K., S.S.
001100*   Initial Version Created: 2014-03-24
001200*
001300*   Change log:
001400*   1993-09-08 PB   Initial cut, modelled on the old address
001500*                   exception record.
001600*   1999-02-02 SS   Y2K sweep - no date fields, no change.
001700*   2011-03-08 PB   REQ-6233 reserve slot added, closing out the
001800*                   interchange-library sweep started on
001900*                   COPYLIB-INVHDR.
002000*
002100*   NOTE - fixed interchange format; see COPYLIB-INVHDR.CPY for
002200*   the convention and the reserve-slot rule.
002300*****************************************************************
002400 01  REJECT-RECORD.
002500     03  RJ-REFERENCE-NUMBER        PIC X(20).
002600     03  RJ-ERROR-MESSAGE           PIC X(60).
002700     03  FILLER                     PIC X(10).
