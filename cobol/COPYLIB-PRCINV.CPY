000100*****************************************************************
000200*   COPYLIB-PRCINV.CPY
000300*
000400*   Record layout for the priced-invoice output file written
000500*   by POST-INVOICES (PRICED-INVOICE-FILE).  Carries every
000600*   header field from COPYLIB-INVHDR.CPY plus the two fields
000700*   the posting run computes: the invoice total and the item
000800*   count backing it up.  Output status reflects the outcome
000900*   of the payment transition, not the header's requested
001000*   status.
001100*
001200*   Authors: P.B., B.K., S.S.
001300*   Initial Version Created: 2014-03-11
001400*
001500*   Change log:
001600*   1990-04-02 PB   Initial cut - total and item count tacked
001700*                   on after the header fields, per BK's
001800*                   request so old extract readers still line
001900*                   up on the common prefix.
002000*   1999-01-18 SS   Y2K sweep - no date fields, no change.
002100*   2011-03-08 PB   REQ-6233 added condition names on PI-STATUS
002200*                   to match IH-STATUS in COPYLIB-INVHDR, plus a
002300*                   reserve slot - same sweep, same reasoning.
002400*
002500*   NOTE - fixed interchange format; see COPYLIB-INVHDR.CPY for
002600*   the convention and the reserve-slot rule.
002700*****************************************************************
002800 01  PRICED-INVOICE-RECORD.
002900     03  PI-REFERENCE-NUMBER        PIC X(20).
003000     03  PI-CUSTOMER-NAME           PIC X(30).
003100     03  PI-CUSTOMER-EMAIL          PIC X(30).
003200     03  PI-CUSTOMER-PHONE          PIC X(15).
003300     03  PI-CUSTOMER-ADDRESS        PIC X(40).
003400     03  PI-STATUS                  PIC X(8).
003500         88  PI-STATUS-PENDING          VALUE 'PENDING'.
003600         88  PI-STATUS-PAID             VALUE 'PAID'.
003700     03  PI-CREATED-BY              PIC X(10).
003800     03  PI-TOTAL-AMOUNT            PIC 9(8)V99.
003900     03  PI-ITEM-COUNT              PIC 9(3).
004000     03  FILLER                     PIC X(10).
