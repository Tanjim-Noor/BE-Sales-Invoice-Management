000100*****************************************************************
000200*   COPYLIB-Z0900-error-wkstg.cpy
000300*
000400*   Working storage for the reject-message builder used by
000500*   POST-INVOICES.  Originally this library backed the DB2
000600*   SQLCODE logging routine; with the posting run off the
000700*   database and onto flat files there is no SQLCODE to trap,
000800*   so this cut carries the validation-failure text and the
000900*   paragraph that raised it for the SYSOUT trace line.
001000*
001100*   Include with: 'COPY Z0900-error-wkstg.' in WS.
001200*
001300*   Authors: P.B., B.K., S.S.
001400*   Initial Version Created: 2014-03-11
001500*
001600*   Change log:
001700*   1988-02-23 PB   Initial cut of the error work area.
001800*   1996-10-04 BK   Added WC-MSG-PARA so the SYSOUT trace shows
001900*                   which validation paragraph rejected the
002000*                   record - operators kept calling about
002100*                   rejects with no clue where they came from.
002200*   2003-05-30 SS   REQ-5108 dropped the SQLCODE/DSNTIAR fields
002300*                   - posting run no longer touches the
002400*                   database, batch reads flat files only.
002500*****************************************************************
002600 01  WC-LOG-TEXT                PIC X(80)      VALUE SPACE.
002700 01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
002800 01  WR-ERROR-HANDLER.
002900     05  WR-PROGRAM-ERROR-MESSAGE.
003000         10  FILLER              PIC X(8)  VALUE 'REJECT: '.
003100         10  WC-MSG-REASON       PIC X(60) VALUE SPACE.
003200         10  FILLER              PIC X(1)  VALUE '|'.
003300         10  WC-MSG-PARA         PIC X(30) VALUE SPACE.
003400         10  FILLER              PIC X(1)  VALUE '|'.
003500         10  WC-MSG-SRCFILE      PIC X(20) VALUE SPACE.
