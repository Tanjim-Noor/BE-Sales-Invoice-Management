000100*****************************************************************
000200*   COPYLIB-TRANS.CPY
000300*
000400*   Record layout for the ledger-transaction output file
000500*   written by POST-INVOICES (TRANSACTION-FILE).  One SALE
000600*   record per posted invoice and one PAYMENT record per
000700*   invoice that transitions Pending to Paid in the same run.
000800*   Descendant of the old posting log record this shop kept
000900*   for the bank-giro interface (TR-CREATED-BY replaces what
001000*   used to be a file sequence number).
001100*
001200*   Authors: P.B., B.K., S.S.
001300*   Initial Version Created: 2014-03-22
001400*
001500*   Change log:
001600*   1991-06-10 PB   Carried over from the old giro posting log
001700*                   record, trimmed to what the ledger needs.
001800*   1995-03-21 BK   Added TR-DESCRIPTION - auditors wanted the
001900*                   generated narrative on the transaction
002000*                   itself, not just in the posting report.
002100*   1999-02-02 SS   Y2K sweep - no date fields here, no change.
002200*   2011-03-08 PB   REQ-6233 reserve slot added at the end of
002300*                   this record, same sweep as the rest of the
002400*                   interchange libraries.
002500*
002600*   NOTE - fixed interchange format; see COPYLIB-INVHDR.CPY for
002700*   the convention and the reserve-slot rule.
002800*****************************************************************
002900 01  TRANSACTION-RECORD.
003000     03  TR-REFERENCE-NUMBER        PIC X(20).
003100     03  TR-TRANSACTION-TYPE        PIC X(8).
003200     03  TR-AMOUNT                  PIC 9(8)V99.
003300     03  TR-DESCRIPTION             PIC X(60).
003400     03  TR-CREATED-BY              PIC X(10).
003500     03  FILLER                     PIC X(10).
