000100*****************************************************************
000200*   COPYLIB-REGTOT.CPY
000300*
000400*   Record layout for the control-totals hand-off file written
000500*   by POST-INVOICES at end of run and read back by
000600*   PRINT-REGISTER to lay out the summary register.  Internal
000700*   to this job stream only - nothing outside the posting run
000800*   and its register step ever opens WORK-TOTALS-FILE.
000900*
001000*   Authors: P.B., B.K., S.S.
001100*   Initial Version Created: 2014-03-26
001200*
001300*   Change log:
001400*   1994-05-17 BK   Initial cut, split the register print out
001500*                   of the posting program the same way the
001600*                   giro job splits posting from the extract
001700*                   step - operators like being able to rerun
001800*                   just the report without reposting.
001900*   1999-02-09 SS   Y2K sweep - no date fields, no change.
002000*****************************************************************
002100 01  CONTROL-TOTALS-RECORD.
002200     03  RT-INVOICES-READ           PIC 9(5).
002300     03  RT-INVOICES-POSTED         PIC 9(5).
002400     03  RT-INVOICES-REJECTED       PIC 9(5).
002500     03  RT-ITEMS-READ              PIC 9(5).
002600     03  RT-PENDING-COUNT           PIC 9(5).
002700     03  RT-PENDING-AMOUNT          PIC 9(9)V99.
002800     03  RT-PAID-COUNT              PIC 9(5).
002900     03  RT-PAID-AMOUNT             PIC 9(9)V99.
003000     03  RT-TRANSACTIONS-WRITTEN    PIC 9(5).
003100     03  RT-SALE-COUNT              PIC 9(5).
003200     03  RT-SALE-AMOUNT             PIC 9(9)V99.
003300     03  RT-PAYMENT-COUNT           PIC 9(5).
003400     03  RT-PAYMENT-AMOUNT          PIC 9(9)V99.
003500     03  RT-TOTAL-POSTED-AMOUNT     PIC 9(9)V99.
003600     03  RT-RUN-DATE.
003700         05  RT-RUN-CCYY            PIC 9(4).
003800         05  RT-RUN-MM              PIC 9(2).
003900         05  RT-RUN-DD              PIC 9(2).
004000     03  FILLER                     PIC X(10).
