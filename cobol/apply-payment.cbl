000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. APPLY-PAYMENT.
000500 AUTHOR. B KRISTIANSEN.
000600 INSTALLATION. PBS DATA CENTER.
000700 DATE-WRITTEN. 1991-06-10.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH PRODUCTION JOB.
001000*
001100*****************************************************************
001200*  CHANGE LOG
001300*
001400*  1991-06-10 BK   Initial version.  Split out of the posting
001500*                  program so the payment-status rules could be
001600*                  unit tested on their own - POST-INVOICES just
001700*                  CALLs this with the header's current status
001800*                  and item count and gets back the new status.
001900*  1993-09-08 DMK  Added the zero-item guard; a header that slid
002000*                  through with no items attached was slipping
002100*                  into PAID with nothing behind it.
002200*  1997-11-21 RH   CR-2290 tightened the already-paid message to
002300*                  match the wording data entry asked for on the
002400*                  reject listing.
002500*  1999-01-11 RH   Y2K sweep - no date fields in this subprogram,
002600*                  no change required.  Logged for the binder.
002700*  2003-05-30 TO   REQ-5108 no change - this routine never touched
002800*                  the DB2 tables, only the linkage fields passed
002900*                  in by the caller.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION SECTION.
003400*    WS-LOWER-ALPHA-CLASS is a holdover from the address-scrub
003500*    routine this subprogram was split off of in 1991; nothing
003600*    in the payment-status logic below tests it, but the shop's
003700*    rule is you don't pull a CLASS condition once it's compiled
003800*    clean into a production load module on the say-so of a
003900*    code review - you pull it on a change request.
004000 SPECIAL-NAMES.
004100     CLASS WS-LOWER-ALPHA-CLASS IS "a" THRU "z".
004200*****************************************************************
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*    Standalone 77-level, same habit kept in POST-INVOICES - a
004700*    one-off tally doesn't earn a group record of its own.
004800 77  WS-REJECT-COUNT                PIC S9(5) COMP VALUE ZERO.
004900*    Counters - house rule: all COMP
005000 01  WS-COUNTERS.
005100     05  WS-CALL-COUNT              PIC S9(5) COMP VALUE ZERO.
005200
005300*    Alternate view of the caller's status field - the first
005400*    byte is checked on its own before the full 8-byte compare,
005500*    an old habit from when this shop's statuses were 1-byte
005600*    codes and nobody got around to dropping the quick check
005700*    when the field widened.
005800 01  WS-STATUS-CHECK.
005900     05  WS-STATUS-WORK             PIC X(8).
006000 01  WS-STATUS-CHECK-R REDEFINES WS-STATUS-CHECK.
006100     05  WS-STATUS-FIRST-BYTE       PIC X(1).
006200     05  WS-STATUS-REST             PIC X(7).
006300
006400 01  WS-MESSAGE-TABLE.
006500     05  WS-MSG-ALREADY-PAID        PIC X(60) VALUE
006600         'Invoice is already paid.'.
006700     05  WS-MSG-NO-ITEMS            PIC X(60) VALUE
006800         'Cannot mark invoice as paid.'.
006900*    Combined view of both canned messages, for the one-line
007000*    SYSOUT trace this routine leaves behind on a reject.
007100 01  WS-MESSAGE-TABLE-R REDEFINES WS-MESSAGE-TABLE.
007200     05  WS-MSG-TRACE-LINE          PIC X(120).
007300
007400*    Raw byte view of the call counter, so a dump of WS-COUNTERS
007500*    can be eyeballed on the SYSOUT without converting COMP to
007600*    display - quicker than adding a DISPLAY NUMERIC edit just
007700*    to debug a call count nobody looks at twice.
007800 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
007900     05  WS-CALL-COUNT-RAW          PIC X(2).
008000
008100*****************************************************************
008200 LINKAGE SECTION.
008300*-----------------------------------------------------------------
008400*    Five fields, all passed BY REFERENCE from POST-INVOICES in
008500*    the order coded on the CALL statement there; this copybook
008600*    was never broken out on its own because only one caller
008700*    exists and the shop doesn't maintain a copybook for a
008800*    one-to-one CALL interface.
008900*    LK-CURRENT-STATUS - invoice status as it stood BEFORE this
009000*    CALL; the caller is expected to pass the actual pre-
009100*    transition state, not the status it is hoping to reach.
009200 01  LK-CURRENT-STATUS              PIC X(8).
009300*    LK-ITEM-COUNT - count of priced items already written for
009400*    this invoice; a header with none attached cannot go PAID.
009500 01  LK-ITEM-COUNT                  PIC S9(5) COMP.
009600*    LK-NEW-STATUS - returned to the caller; unchanged from
009700*    LK-CURRENT-STATUS unless the payment is allowed.
009800 01  LK-NEW-STATUS                  PIC X(8).
009900*    LK-PAYMENT-ALLOWED-SW - Y/N result switch, tested by the
010000*    caller with IF LK-PAYMENT-ALLOWED immediately on return.
010100 01  LK-PAYMENT-ALLOWED-SW          PIC X.
010200     88  LK-PAYMENT-ALLOWED             VALUE 'Y'.
010300*    LK-PAYMENT-ERROR-MESSAGE - canned rejection text, written
010400*    to the reject file by POST-INVOICES when the switch is N.
010500 01  LK-PAYMENT-ERROR-MESSAGE       PIC X(60).
010600
010700*****************************************************************
010800 PROCEDURE DIVISION USING LK-CURRENT-STATUS
010900                          LK-ITEM-COUNT
011000                          LK-NEW-STATUS
011100                          LK-PAYMENT-ALLOWED-SW
011200                          LK-PAYMENT-ERROR-MESSAGE.
011300*-----------------------------------------------------------------
011400*    Entry paragraph.  Primes the return fields to a safe
011500*    default - not allowed, no message - before the eligibility
011600*    check runs, so any GO TO out of 100-CHECK-PAYMENT-ALLOWED
011700*    leaves the caller with a clean answer.  This subprogram
011800*    never falls through with LK-PAYMENT-ALLOWED-SW undefined.
011900 000-APPLY-PAYMENT.
012000     ADD 1 TO WS-CALL-COUNT
012100     MOVE SPACE TO LK-PAYMENT-ERROR-MESSAGE
012200     MOVE 'N' TO LK-PAYMENT-ALLOWED-SW
012300     MOVE LK-CURRENT-STATUS TO LK-NEW-STATUS
012400
012500     PERFORM 100-CHECK-PAYMENT-ALLOWED
012600         THRU 100-CHECK-PAYMENT-ALLOWED-EXIT
012700
012800     IF NOT LK-PAYMENT-ALLOWED
012900         ADD 1 TO WS-REJECT-COUNT
013000         DISPLAY 'APPLY-PAYMENT - ' WS-MSG-TRACE-LINE
013100     END-IF
013200
013300     EXIT PROGRAM.
013400*-----------------------------------------------------------------
013500
013600*    Three gates, in order, any one of which can reject the
013700*    payment: (1) quick first-byte check against the old
013800*    1-byte status convention, (2) the full 8-byte compare
013900*    against PENDING, (3) the zero-item guard added in 1993.
014000*    Falling through all three is the only way out with
014100*    LK-PAYMENT-ALLOWED-SW set to Y.
014200 100-CHECK-PAYMENT-ALLOWED.
014300     MOVE LK-CURRENT-STATUS TO WS-STATUS-WORK
014400*    Gate 1 - cheap quick check before the full compare below;
014500*    see the WS-STATUS-CHECK-R REDEFINES note in WORKING-STORAGE.
014600     IF WS-STATUS-FIRST-BYTE NOT = 'P'
014700         MOVE WS-MSG-ALREADY-PAID TO LK-PAYMENT-ERROR-MESSAGE
014800         GO TO 100-CHECK-PAYMENT-ALLOWED-EXIT
014900     END-IF
015000
015100*    Gate 2 - the real check.  Only a header that arrived here
015200*    genuinely Pending may proceed.
015300     IF LK-CURRENT-STATUS NOT = 'PENDING'
015400         MOVE WS-MSG-ALREADY-PAID TO LK-PAYMENT-ERROR-MESSAGE
015500         GO TO 100-CHECK-PAYMENT-ALLOWED-EXIT
015600     END-IF
015700
015800*    Gate 3 - added 1993-09-08 after a header slid through with
015900*    no items attached and posted PAID with nothing behind it.
016000     IF LK-ITEM-COUNT = ZERO
016100         MOVE WS-MSG-NO-ITEMS TO LK-PAYMENT-ERROR-MESSAGE
016200         GO TO 100-CHECK-PAYMENT-ALLOWED-EXIT
016300     END-IF
016400
016500     MOVE 'PAID' TO LK-NEW-STATUS
016600     MOVE 'Y' TO LK-PAYMENT-ALLOWED-SW.
016700 100-CHECK-PAYMENT-ALLOWED-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------
